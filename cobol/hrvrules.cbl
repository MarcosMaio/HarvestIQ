000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      HRVRULES.
000300 AUTHOR.          R PELLETIER.
000400 INSTALLATION.    HARVESTIQ AG-PROCESSING CENTER.
000500 DATE-WRITTEN.    06/18/91.
000600 DATE-COMPILED.   CURRENT-DATE.
000700 SECURITY.        HARVESTIQ INTERNAL USE ONLY.
000800******************************************************************
000900**** STANDING ADVICE RULE ENGINE.  CALLED ONCE PER ACCEPTED       *
001000**** TRANSACTION BY HRVPOST.  TESTS THE SIX FIXED-ORDER ADVICE   *
001100**** RULES AGAINST THE FIELDS AND METRICS PASSED IN HRV-RULES-   *
001200**** PARM AND RETURNS THE CONCATENATED ALERT TEXT AND RECOMMEND- *
001300**** ATION TEXT.  PULLED OUT OF THE POSTING PASS SO THE SIX      *
001400**** RULES CAN BE RE-TUNED WITHOUT A RECOMPILE OF HRVPOST.       *
001500******************************************************************
001600*----------------------------------------------------------------*
001700*    CHANGE LOG                                                 *
001800*----------------------------------------------------------------*
001900*    061891 RP  0000  ORIGINAL PROGRAM, WRITTEN TO MATCH THE    *
002000*                     SHOP'S STANDARD MILL 4 POSTING-PASS STYLE *
002100*    071893 RP  0058  ADDED THE LOSS-THRESHOLD-FOR-OPERATOR      *
002200*                     RULE (RULE 6)                              *
002300*    050994 DWK 0073  ADDED THE EQUIPMENT MAINTENANCE RULE       *
002400*                     (RULE 5) ON THE NEW PRODUCTIVITY METRIC    *
002500*    110495 DWK 0098  ADDED THE BRIX SUGAR QUALITY RULE (RULE 4) *
002600*    061897 RP  0114  SPLIT OUT OF THE POSTING PASS INTO THIS    *
002700*                     CALLED PROGRAM -- ORIGINAL HOME WAS A      *
002800*                     SINGLE IN-LINE PARAGRAPH IN THE MAIN RUN   *
002900*    042399 JLS 0140  Y2K -- REVIEWED, NO DATE FIELDS IN THIS    *
003000*                     PROGRAM, NO CHANGE REQUIRED                *
003100*    081501 JLS 0151  REWORDED THE MOISTURE / MECHANICAL ALERT   *
003200*                     TEXT TO MATCH THE AGRONOMY GROUP'S WORDING *
003300*    030603 DWK 0163  RULES NOW FIRE IN THE FIXED ORDER QUALITY  *
003400*                     CONTROL SIGNED OFF ON -- LOSS, MOISTURE/   *
003500*                     MECH, TEMP/MOISTURE, BRIX, PRODUCTIVITY,   *
003600*                     OPERATOR                                  *
003700*    092206 RP  0188  RETURN-ERRTEXT WIDENED, FILLER REALIGNED   *
003705*    101606 RDH 0241  WS-EDIT-LOSS-PCT WAS ONLY TWO INTEGER      *
003710*                     POSITIONS -- A RECORD AT THE 100.00 LIMIT  *
003715*                     TRUNCATED TO 00.00 IN THE RULE 6 ALERT     *
003720*                     TEXT.  WIDENED TO THREE POSITIONS TO MATCH *
003725*                     HRVP-LOSS-PCT'S OWN PICTURE                *
003730*    102006 RDH 0242  SAME DEFECT FOUND IN WS-EDIT-PRODUCTIVITY  *
003735*                     -- ONLY SIX INTEGER POSITIONS AGAINST      *
003740*                     HRVP-PRODUCTIVITY-HR'S SEVEN.  A BIG CROP  *
003745*                     OVER A SHORT DURATION COULD HIT SEVEN      *
003750*                     DIGITS AND TRUNCATE THE RULE 5 ALERT TEXT. *
003755*                     WIDENED TO SEVEN POSITIONS                 *
003760*    102006 RDH 0243  BAD-PARM CHECK AND THE RULE 2 MECHANICAL   *
003765*                     TEST WERE COMPARING AGAINST UPPER CASE     *
003770*                     'MANUAL'/'MECHANICAL' -- THE FEEDER SYSTEM *
003775*                     SENDS LOWER CASE, SO NO RECORD COULD EVER  *
003780*                     MATCH.  CHANGED BOTH COMPARISONS TO LOWER  *
003785*                     CASE TO MATCH HRVTRAN'S 88-LEVELS          *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-370.
004200 OBJECT-COMPUTER. IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     UPSI-0 ON STATUS IS HRVR-TRACE-SWITCH-ON.
004600*
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*================================================================*
005000 01  FILLER                       PIC X(26)
005100         VALUE '* HRVRULES WORKING STORE *'.
005200*
005300*----------- FIXED RULE THRESHOLDS -- DO NOT CHANGE WITHOUT     -*
005400*----------- QUALITY CONTROL SIGN-OFF (SEE CHANGE 030603)       -*
005500 77  WS-LOSS-THRESHOLD            PIC S9(3)V99  VALUE 10.00.
005600 77  WS-MOIST-THRESHOLD           PIC S9(3)V99  VALUE 20.00.
005700 77  WS-TEMP-THRESHOLD            PIC S9(3)V99  VALUE 35.00.
005800 77  WS-BRIX-THRESHOLD            PIC S9(2)V99  VALUE 12.00.
005900 77  WS-PRODUCTIVITY-THRESHOLD    PIC S9(7)V99  VALUE 200.00.
006000 77  WS-LOSS-THRESHOLD-OPERATOR   PIC S9(3)V99  VALUE 15.00.
006100*
006200*----------- FIXED ADVICE TEXT -- EXACT LENGTH PICTURES SO THE  -*
006300*----------- STRING VERBS BELOW NEED NO TRAILING-BLANK TRIM     -*
006400 01  WS-FIXED-ADVICE-TEXT.
006500     05  WS-MSG-LOSS-ALERT        PIC X(45) VALUE
006600         'Losses exceed the expected threshold (10.0%).'.
006700     05  WS-MSG-LOSS-RECOMMEND    PIC X(26) VALUE
006800         'Check cutter bar pressure.'.
006900     05  WS-MSG-MOIST-ALERT       PIC X(46) VALUE
007000         'High moisture level for mechanical harvesting.'.
007100     05  WS-MSG-MOIST-RECOMMEND   PIC X(53) VALUE
007200         'Consider delaying harvest or using manual harvesting.'.
007300     05  WS-MSG-TEMPMOIST-ALERT   PIC X(49) VALUE
007400         'High temp & moisture: risk of microbial spoilage.'.
007500     05  WS-MSG-TEMPMOIST-RECOMM  PIC X(56) VALUE
007600         'Process cane quickly or lower moisture prior to storage.'.
007700     05  WS-MSG-BRIX-ALERT-1      PIC X(10) VALUE
007800         'Low Brix ('.
007900     05  WS-MSG-BRIX-ALERT-2      PIC X(34) VALUE
008000         '): sugar yield may be sub-optimal.'.
008100     05  WS-MSG-BRIX-RECOMMEND    PIC X(45) VALUE
008200         'Consider delaying harvest until Brix >= 12.0.'.
008300     05  WS-MSG-PROD-ALERT-1      PIC X(25) VALUE
008400         'Low hourly productivity ('.
008500     05  WS-MSG-PROD-ALERT-2      PIC X(06) VALUE
008600         ' t/h).'.
008700     05  WS-MSG-PROD-RECOMMEND    PIC X(45) VALUE
008800         'Schedule preventive maintenance on equipment.'.
008900     05  WS-MSG-OPER-ALERT-1      PIC X(09) VALUE
009000         'Operator '.
009100     05  WS-MSG-OPER-ALERT-2      PIC X(26) VALUE
009200         ' exceeded loss threshold ('.
009300     05  WS-MSG-OPER-ALERT-3      PIC X(03) VALUE
009400         '%).'.
009500     05  WS-MSG-OPER-RECOMMEND    PIC X(50) VALUE
009600         'Recommend operator retraining or review procedure.'.
009650     05  FILLER                   PIC X(06) VALUE SPACES.
009700*
009710*    WS-FIXED-ADVICE-TEXT-ALPHA LETS THE NIGHT-SHIFT TRACE DUMP
009720*    SHOW THE WHOLE FIXED ADVICE TEXT TABLE AS ONE PRINT FIELD
009730*    WITHOUT CODING A SEPARATE DISPLAY FOR EVERY MESSAGE PIECE.
009740 01  WS-FIXED-ADVICE-TEXT-ALPHA REDEFINES WS-FIXED-ADVICE-TEXT.
009750     05  WS-FIXED-ADVICE-TEXT-ALL PIC X(534).
009760*
009800*----------- ALERT / RECOMMENDATION TEXT UNDER CONSTRUCTION     -*
009900 01  WS-ADVICE-BUILD-AREAS.
010000     05  WS-ALERT-BUILD           PIC X(250) VALUE SPACES.
010100     05  WS-ALERT-PTR             PIC S9(3) COMP VALUE 1.
010200     05  WS-RECOMMEND-BUILD       PIC X(250) VALUE SPACES.
010300     05  WS-RECOMMEND-PTR         PIC S9(3) COMP VALUE 1.
010400     05  WS-FIRST-ALERT-SW        PIC X(01) VALUE 'Y'.
010500         88  WS-FIRST-ALERT               VALUE 'Y'.
010600         88  WS-NOT-FIRST-ALERT           VALUE 'N'.
010700     05  WS-FIRST-RECOMMEND-SW    PIC X(01) VALUE 'Y'.
010800         88  WS-FIRST-RECOMMEND           VALUE 'Y'.
010900         88  WS-NOT-FIRST-RECOMMEND       VALUE 'N'.
011000     05  FILLER                   PIC X(04) VALUE SPACES.
011100*
011200*----------- EDITED WORK FIELDS FOR VALUES EMBEDDED IN TEXT     -*
011300 01  WS-EDIT-FIELDS.
011400     05  WS-EDIT-BRIX             PIC Z9.99.
011500     05  WS-EDIT-PRODUCTIVITY     PIC ZZZZZZ9.99.
011600     05  WS-EDIT-LOSS-PCT         PIC ZZ9.99.
011700     05  FILLER                   PIC X(04) VALUE SPACES.
011800*
011900*    WS-EDIT-FIELDS-ALPHA LETS THE NIGHT-SHIFT TRACE DISPLAY
012000*    SHOW ALL THREE EDITED FIELDS AS ONE STRING WITHOUT MOVING
012100*    EACH ONE SEPARATELY.  WIDENED 101606 RDH 0241 WHEN THE LOSS-
012110*    PCT EDIT FIELD PICKED UP A THIRD INTEGER POSITION, AND AGAIN
012120*    102006 RDH 0242 WHEN THE PRODUCTIVITY EDIT FIELD PICKED UP
012130*    A SEVENTH INTEGER POSITION.
012200 01  WS-EDIT-FIELDS-ALPHA REDEFINES WS-EDIT-FIELDS.
012300     05  WS-EDIT-FIELDS-TEXT      PIC X(25).
012400*
012500*----------- PER-RULE FIRED SWITCHES (TRACE / AUDIT ONLY)       -*
012600 01  WS-RULE-FIRED-SWITCHES.
012700     05  WS-RULE-FIRED            PIC X(01) OCCURS 6 TIMES
012800                                  VALUE 'N'.
012850     05  FILLER                   PIC X(04) VALUE SPACES.
012900*
013000*    WS-RULE-FIRED-ALPHA GIVES THE TRACE DISPLAY A SINGLE SIX-
013100*    BYTE STRING OF Y/N FLAGS INSTEAD OF A SIX-ITEM TABLE.
013200 01  WS-RULE-FIRED-ALPHA REDEFINES WS-RULE-FIRED-SWITCHES.
013300     05  WS-RULE-FIRED-STRING     PIC X(10).
013400*
014500 01  FILLER                       PIC X(12)
014600         VALUE 'WS ENDS HERE'.
014700*
014800 LINKAGE SECTION.
014900     COPY HRVPARM.
015100*
015200 PROCEDURE DIVISION USING HRV-RULES-PARM.
015300*================================================================*
015400 0000-MAINLINE.
015500*
015600     MOVE ZERO TO HRVP-RETURN-RC.
015700     MOVE SPACES TO HRVP-RETURN-ERRTEXT.
015800     IF HRVP-HARVEST-METHOD NOT = 'manual    '
015900        AND HRVP-HARVEST-METHOD NOT = 'mechanical'
016000        SET HRVP-RETURN-BAD-PARM TO TRUE
016100        MOVE 'HARVEST METHOD NOT MANUAL OR MECHANICAL'
016200                                 TO HRVP-RETURN-ERRTEXT
016300        GO TO 0000-EXIT
016400     END-IF.
016500     PERFORM 1000-INIT-BUILD-AREAS-RTN THRU 1000-EXIT.
016600     PERFORM 1100-RULE-LOSS-RTN THRU 1100-EXIT.
016700     PERFORM 1200-RULE-MOISTURE-MECH-RTN THRU 1200-EXIT.
016800     PERFORM 1300-RULE-TEMP-MOISTURE-RTN THRU 1300-EXIT.
016900     PERFORM 1400-RULE-BRIX-RTN THRU 1400-EXIT.
017000     PERFORM 1500-RULE-PRODUCTIVITY-RTN THRU 1500-EXIT.
017100     PERFORM 1600-RULE-OPERATOR-RTN THRU 1600-EXIT.
017200     PERFORM 1900-FINISH-BUILD-AREAS-RTN THRU 1900-EXIT.
017300 0000-EXIT.
017400     GOBACK.
017500*
017600*----------------------------------------------------------------*
017700 1000-INIT-BUILD-AREAS-RTN.
017800*
017900     MOVE SPACES TO WS-ALERT-BUILD WS-RECOMMEND-BUILD.
018000     MOVE 1 TO WS-ALERT-PTR WS-RECOMMEND-PTR.
018100     SET WS-FIRST-ALERT TO TRUE.
018200     SET WS-FIRST-RECOMMEND TO TRUE.
018300     MOVE 'NNNNNN' TO WS-RULE-FIRED-STRING.
018400 1000-EXIT.
018500     EXIT.
018600*
018700*----------------------------------------------------------------*
018800*    RULE 1 -- LOSS THRESHOLD.                                   *
018900*----------------------------------------------------------------*
019000 1100-RULE-LOSS-RTN.
019100*
019200     IF HRVP-LOSS-PCT > WS-LOSS-THRESHOLD
019300        MOVE 'Y' TO WS-RULE-FIRED (1)
019400        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
019500        STRING WS-MSG-LOSS-ALERT DELIMITED BY SIZE
019600            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
019700        END-STRING
019800        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
019900        STRING WS-MSG-LOSS-RECOMMEND DELIMITED BY SIZE
020000            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
020100        END-STRING
020200     END-IF.
020300 1100-EXIT.
020400     EXIT.
020500*
020600*----------------------------------------------------------------*
020700*    RULE 2 -- MOISTURE / MECHANICAL HARVEST.                    *
020800*----------------------------------------------------------------*
020900 1200-RULE-MOISTURE-MECH-RTN.
021000*
021100     IF HRVP-MOISTURE-PCT > WS-MOIST-THRESHOLD
021200        AND HRVP-HARVEST-METHOD = 'mechanical'
021300        MOVE 'Y' TO WS-RULE-FIRED (2)
021400        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
021500        STRING WS-MSG-MOIST-ALERT DELIMITED BY SIZE
021600            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
021700        END-STRING
021800        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
021900        STRING WS-MSG-MOIST-RECOMMEND DELIMITED BY SIZE
022000            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
022100        END-STRING
022200     END-IF.
022300 1200-EXIT.
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700*    RULE 3 -- TEMPERATURE AND MOISTURE SPOILAGE RISK.            *
022800*----------------------------------------------------------------*
022900 1300-RULE-TEMP-MOISTURE-RTN.
023000*
023100     IF HRVP-AMBIENT-TEMP > WS-TEMP-THRESHOLD
023200        AND HRVP-MOISTURE-PCT > WS-MOIST-THRESHOLD
023300        MOVE 'Y' TO WS-RULE-FIRED (3)
023400        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
023500        STRING WS-MSG-TEMPMOIST-ALERT DELIMITED BY SIZE
023600            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
023700        END-STRING
023800        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
023900        STRING WS-MSG-TEMPMOIST-RECOMM DELIMITED BY SIZE
024000            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
024100        END-STRING
024200     END-IF.
024300 1300-EXIT.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700*    RULE 4 -- SUGAR QUALITY (BRIX).  ALERT CARRIES THE RECORD'S *
024800*    OWN BRIX READING (SEE CHANGE 110495).                       *
024900*----------------------------------------------------------------*
025000 1400-RULE-BRIX-RTN.
025100*
025200     IF HRVP-BRIX-PCT < WS-BRIX-THRESHOLD
025300        MOVE 'Y' TO WS-RULE-FIRED (4)
025400        MOVE HRVP-BRIX-PCT TO WS-EDIT-BRIX
025500        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
025600        STRING WS-MSG-BRIX-ALERT-1 DELIMITED BY SIZE
025700               WS-EDIT-BRIX        DELIMITED BY SIZE
025800               WS-MSG-BRIX-ALERT-2 DELIMITED BY SIZE
025900            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
026000        END-STRING
026100        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
026200        STRING WS-MSG-BRIX-RECOMMEND DELIMITED BY SIZE
026300            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
026400        END-STRING
026500     END-IF.
026600 1400-EXIT.
026700     EXIT.
026800*
026900*----------------------------------------------------------------*
027000*    RULE 5 -- EQUIPMENT MAINTENANCE.  ALERT CARRIES THE         *
027100*    COMPUTED HOURLY PRODUCTIVITY (SEE CHANGE 050994).           *
027200*----------------------------------------------------------------*
027300 1500-RULE-PRODUCTIVITY-RTN.
027400*
027500     IF HRVP-PRODUCTIVITY-HR < WS-PRODUCTIVITY-THRESHOLD
027600        MOVE 'Y' TO WS-RULE-FIRED (5)
027700        MOVE HRVP-PRODUCTIVITY-HR TO WS-EDIT-PRODUCTIVITY
027800        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
027900        STRING WS-MSG-PROD-ALERT-1    DELIMITED BY SIZE
028000               WS-EDIT-PRODUCTIVITY   DELIMITED BY SIZE
028100               WS-MSG-PROD-ALERT-2    DELIMITED BY SIZE
028200            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
028300        END-STRING
028400        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
028500        STRING WS-MSG-PROD-RECOMMEND DELIMITED BY SIZE
028600            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
028700        END-STRING
028800     END-IF.
028900 1500-EXIT.
029000     EXIT.
029100*
029200*----------------------------------------------------------------*
029300*    RULE 6 -- OPERATOR PERFORMANCE.  ALERT CARRIES THE          *
029400*    OPERATOR ID AND THE RECORD'S LOSS PERCENTAGE (SEE CHANGE    *
029500*    071893).  NOTE THIS RULE AND RULE 1 CAN BOTH FIRE WHEN      *
029600*    LOSS-PERCENTAGE EXCEEDS 15.0.                                *
029700*----------------------------------------------------------------*
029800 1600-RULE-OPERATOR-RTN.
029900*
030000     IF HRVP-LOSS-PCT > WS-LOSS-THRESHOLD-OPERATOR
030100        MOVE 'Y' TO WS-RULE-FIRED (6)
030200        MOVE HRVP-LOSS-PCT TO WS-EDIT-LOSS-PCT
030300        PERFORM 2900-ALERT-SEPARATOR-RTN THRU 2900-EXIT
030400        STRING WS-MSG-OPER-ALERT-1 DELIMITED BY SIZE
030500               HRVP-OPERATOR-ID    DELIMITED BY SPACE
030600               WS-MSG-OPER-ALERT-2 DELIMITED BY SIZE
030700               WS-EDIT-LOSS-PCT    DELIMITED BY SIZE
030800               WS-MSG-OPER-ALERT-3 DELIMITED BY SIZE
030900            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
031000        END-STRING
031100        PERFORM 2950-RECOMMEND-SEPARATOR-RTN THRU 2950-EXIT
031200        STRING WS-MSG-OPER-RECOMMEND DELIMITED BY SIZE
031300            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
031400        END-STRING
031500     END-IF.
031600 1600-EXIT.
031700     EXIT.
031800*
031900*----------------------------------------------------------------*
032000 1900-FINISH-BUILD-AREAS-RTN.
032100*
032200     MOVE WS-ALERT-BUILD      TO HRVP-ALERT-TEXT.
032300     MOVE WS-RECOMMEND-BUILD  TO HRVP-RECOMMEND-TEXT.
032600 1900-EXIT.
032700     EXIT.
032800*
032900*----------------------------------------------------------------*
033000*    SHARED HELPERS -- INSERT A SINGLE SPACE BETWEEN MESSAGES    *
033100*    AFTER THE FIRST ONE, SO THE JOINED TEXT READS AS ONE        *
033200*    SENTENCE PER MESSAGE SEPARATED BY A SINGLE BLANK.            *
033300*----------------------------------------------------------------*
033400 2900-ALERT-SEPARATOR-RTN.
033500*
033600     IF WS-NOT-FIRST-ALERT
033700        STRING ' ' DELIMITED BY SIZE
033800            INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR
033900        END-STRING
034000     ELSE
034100        SET WS-NOT-FIRST-ALERT TO TRUE
034200     END-IF.
034300 2900-EXIT.
034400     EXIT.
034500*
034600 2950-RECOMMEND-SEPARATOR-RTN.
034700*
034800     IF WS-NOT-FIRST-RECOMMEND
034900        STRING ' ' DELIMITED BY SIZE
035000            INTO WS-RECOMMEND-BUILD WITH POINTER WS-RECOMMEND-PTR
035100        END-STRING
035200     ELSE
035300        SET WS-NOT-FIRST-RECOMMEND TO TRUE
035400     END-IF.
035500 2950-EXIT.
035600     EXIT.
