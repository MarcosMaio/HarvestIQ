000100******************************************************************
000200*                                                                *
000300*    HRVHIST  --  ENRICHED HARVEST HISTORY RECORD LAYOUT         *
000400*                                                                *
000500*    ONE RECORD PER ACCEPTED HARVEST TRANSACTION, WRITTEN TO     *
000600*    THE HISTORY-FILE BY HRVPOST AND READ BACK BY HRVLIST FOR    *
000700*    THE NEWEST-FIRST LISTING PASS.  CARRIES THE RAW INPUT       *
000800*    FIELDS (SEE HRVTRAN) PLUS THE FOUR COMPUTED METRICS, THE    *
000900*    CONCATENATED ALERT AND RECOMMENDATION TEXT FROM HRVRULES,   *
001000*    AND THE PROCESSING TIMESTAMP.                               *
001100*                                                                *
001200*    AUTHOR.        R PELLETIER                                 *
001300*    INSTALLATION.  HARVESTIQ AG-PROCESSING CENTER               *
001400*    DATE-WRITTEN.  06/02/91                                     *
001500*                                                                *
001600*----------------------------------------------------------------*
001700*    CHANGE LOG                                                 *
001800*----------------------------------------------------------------*
001900*    060291 RP  0000  ORIGINAL LAYOUT, MIRRORS HRVTRAN           *
002000*    091192 RP  0041  WIDENED TO MATCH HRVTRAN OPERATOR ID       *
002100*    071893 RP  0058  ADDED LOST-TONNAGE AND NET-PRODUCTION      *
002200*    050994 DWK 0073  ADDED THE TWO PRODUCTIVITY METRICS         *
002300*    110495 DWK 0098  ADDED HRV-BRIX-PCT (MIRRORS HRVTRAN)       *
002400*    061897 RP  0114  ADDED HRV-ALERT-TEXT / HRV-RECOMMEND-TEXT  *
002500*                     AND THE HAS-ALERT / HAS-RECOMMEND SWITCHES *
002600*    042399 JLS 0140  Y2K -- HRV-CREATED-AT CONFIRMED 4-DIGIT    *
002700*                     CENTURY IN THE TIMESTAMP STRING            *
002800*    081501 JLS 0151  REDEFINED HRV-CREATED-AT BY COMPONENT      *
002900*    092206 RP  0188  FILLER REALIGNED TO 700-BYTE RECORD        *
002910*    102006 RDH 0243  THE 092206 REALIGNMENT WAS FIVE BYTES      *
002920*                     SHORT OF 700 -- WIDENED THE RESERVE FILLER *
002930*                     TO ACTUALLY REACH IT.  ALSO CHANGED THE    *
002940*                     HRV-HIST-METHOD 88-LEVELS TO LOWER CASE TO *
002950*                     MATCH HRVTRAN (SEE THAT COPYBOOK'S LOG)    *
003000*----------------------------------------------------------------*
003100*
003200 01  HRV-HIST-RECORD.
003300*
003400*        ----  INPUT FIELDS, SAME LAYOUT AS HRVTRAN  ----
003500     05  HRV-HIST-INPUT.
003600         10  HRV-HIST-AREA             PIC S9(7)V99.
003700         10  HRV-HIST-PRODUCTION       PIC S9(7)V99.
003800         10  HRV-HIST-LOSS-PCT         PIC S9(3)V99.
003900         10  HRV-HIST-DURATION-HRS     PIC S9(5)V99.
004000         10  HRV-HIST-METHOD           PIC X(10).
004100             88  HRV-HIST-METHOD-MANUAL     VALUE 'manual    '.
004200             88  HRV-HIST-METHOD-MECHANICAL VALUE 'mechanical'.
004300         10  HRV-HIST-MOISTURE-PCT     PIC S9(3)V99.
004400         10  HRV-HIST-HARVEST-DATE     PIC X(10).
004500         10  HRV-HIST-OPERATOR-ID      PIC X(10).
004600         10  HRV-HIST-EQUIPMENT-ID     PIC X(10).
004700         10  HRV-HIST-VARIETY          PIC X(15).
004800         10  HRV-HIST-AMBIENT-TEMP     PIC S9(3)V99.
004900         10  HRV-HIST-BRIX-PCT         PIC S9(2)V99.
005000*
005100*        ----  COMPUTED METRICS, 2 DECIMALS, ROUNDED  ----
005200     05  HRV-HIST-METRICS.
005300         10  HRV-HIST-LOST-TONNAGE         PIC S9(7)V99.
005400         10  HRV-HIST-NET-PRODUCTION       PIC S9(7)V99.
005500         10  HRV-HIST-PRODUCTIVITY-HR      PIC S9(7)V99.
005600         10  HRV-HIST-PRODUCTIVITY-HA      PIC S9(7)V99.
005700*
005800*        ----  RULE ENGINE OUTPUT  ----
005900     05  HRV-HIST-ALERT-TEXT           PIC X(250).
006000     05  HRV-HIST-RECOMMEND-TEXT       PIC X(250).
006100*
006200*        HRV-HIST-ADVICE-SWITCHES ARE NOT STORED -- THEY ARE
006300*        SET BY HRVPOST AT WRITE TIME SO THE REPORT DETAIL
006400*        PARAGRAPH CAN FLAG "ALERT FIRED" WITHOUT RE-SCANNING
006500*        THE 250-BYTE TEXT FIELDS.  DEFINED HERE SO ANY FUTURE
006700*        READER OF THIS COPYBOOK SEES THE CONVENTION.
006800     05  HRV-HIST-ADVICE-SWITCHES.
006900         10  HRV-HIST-HAS-ALERT        PIC X(01)  VALUE 'N'.
007000             88  HRV-HIST-ALERT-FIRED       VALUE 'Y'.
007100             88  HRV-HIST-ALERT-NOT-FIRED   VALUE 'N'.
007200         10  HRV-HIST-HAS-RECOMMEND    PIC X(01)  VALUE 'N'.
007300             88  HRV-HIST-RECOMMEND-FIRED     VALUE 'Y'.
007400             88  HRV-HIST-RECOMMEND-NOT-FIRED VALUE 'N'.
007500*
007600*        ----  PROCESSING TIMESTAMP, LOCAL TIME  ----
007700     05  HRV-HIST-CREATED-AT           PIC X(19).
007800*
007900*        HRV-HIST-CREATED-AT-PARTS REDEFINES THE TIMESTAMP
008000*        STRING INTO DATE AND TIME HALVES FOR PROGRAMS THAT
008100*        NEED TO SORT OR EDIT ONE PART WITHOUT THE OTHER.
008200     05  HRV-HIST-CREATED-AT-PARTS REDEFINES HRV-HIST-CREATED-AT.
008300         10  HRV-HIST-CREATED-DATE     PIC X(10).
008400         10  FILLER                    PIC X(01).
008500         10  HRV-HIST-CREATED-TIME     PIC X(08).
008600*
008700*        FILLER PAD TO A ROUND 700-BYTE RECORD.  WIDENED 102006
008750*        RDH 0243 -- SEE CHANGE LOG.
008800     05  FILLER                        PIC X(44).
