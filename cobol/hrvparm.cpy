000100******************************************************************
000200*                                                                *
000300*    HRVPARM  --  RULE ENGINE PARAMETER BLOCK                   *
000400*                                                                *
000500*    PASSED BY HRVPOST TO THE CALLED PROGRAM HRVRULES ON EACH    *
000600*    ACCEPTED HARVEST TRANSACTION.  HRVRULES TESTS THE SIX       *
000700*    FIXED ADVICE RULES AGAINST THE INPUT FIELDS AND COMPUTED    *
000800*    METRICS PASSED IN, AND RETURNS THE CONCATENATED ALERT AND   *
000900*    RECOMMENDATION TEXT PLUS A RETURN CODE.                     *
001000*                                                                *
001100*    AUTHOR.        R PELLETIER                                 *
001200*    INSTALLATION.  HARVESTIQ AG-PROCESSING CENTER               *
001300*    DATE-WRITTEN.  06/18/91                                     *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*    CHANGE LOG                                                 *
001700*----------------------------------------------------------------*
001800*    061891 RP  0000  ORIGINAL PARAMETER BLOCK                   *
001900*    061897 RP  0114  ADDED HRVP-RETURN-RC, HRVP-RETURN-ERRTEXT  *
002000*                     SO HRVPOST CAN TRAP A BAD CALL WITHOUT     *
002100*                     ABENDING THE WHOLE RUN                    *
002200*    092206 RP  0188  FILLER REALIGNED                          *
002300*----------------------------------------------------------------*
002400*
002500 01  HRV-RULES-PARM.
002600*
002700*        ----  INPUT TO HRVRULES  ----
002800     05  HRVP-LOSS-PCT                PIC S9(3)V99.
002900     05  HRVP-HARVEST-METHOD          PIC X(10).
003000     05  HRVP-MOISTURE-PCT            PIC S9(3)V99.
003100     05  HRVP-AMBIENT-TEMP            PIC S9(3)V99.
003200     05  HRVP-BRIX-PCT                PIC S9(2)V99.
003300     05  HRVP-PRODUCTIVITY-HR         PIC S9(7)V99.
003400     05  HRVP-OPERATOR-ID             PIC X(10).
003500*
003600*        ----  OUTPUT FROM HRVRULES  ----
003700     05  HRVP-ALERT-TEXT              PIC X(250).
003800     05  HRVP-RECOMMEND-TEXT          PIC X(250).
003900     05  HRVP-RETURN-RC               PIC S9(4) COMP VALUE ZERO.
004000         88  HRVP-RETURN-OK                VALUE ZERO.
004100         88  HRVP-RETURN-BAD-PARM           VALUE 8.
004200     05  HRVP-RETURN-ERRTEXT          PIC X(40).
004300*
004400     05  FILLER                       PIC X(08).
