000100******************************************************************
000200*                                                                *
000300*    HRVTRAN  --  HARVEST TRANSACTION RECORD LAYOUT              *
000400*                                                                *
000500*    ONE RECORD PER FIELD / SHIFT HARVEST EVENT, READ FROM       *
000600*    THE HARVEST-IN INPUT FILE (LINE SEQUENTIAL).  LAYOUT IS     *
000700*    SHARED BY ANY PROGRAM THAT READS OR BUILDS A HARVEST        *
000800*    TRANSACTION -- COPY THIS MEMBER, DO NOT REDEFINE IT LOCALLY.*
000900*                                                                *
001000*    AUTHOR.        R PELLETIER                                 *
001100*    INSTALLATION.  HARVESTIQ AG-PROCESSING CENTER               *
001200*    DATE-WRITTEN.  05/14/91                                     *
001300*                                                                *
001400*----------------------------------------------------------------*
001500*    CHANGE LOG                                                 *
001600*----------------------------------------------------------------*
001700*    051491 RP  0000  ORIGINAL LAYOUT FOR MILL 4 CONVERSION      *
001800*    091192 RP  0041  ADDED HRV-VARIETY, WIDENED OPERATOR ID     *
001900*    032694 DWK 0077  ADDED HRV-AMBIENT-TEMP FOR BOILER TIE-IN   *
002000*    110495 DWK 0098  ADDED HRV-BRIX-PCT PER QUALITY LAB REQUEST *
002100*    061897 RP  0114  88-LEVELS FOR HARVEST METHOD EDIT          *
002200*    042399 JLS 0140  Y2K -- HRV-HARVEST-DATE CONFIRMED 4-DIGIT  *
002300*                     CENTURY, NO PACKED DATE FIELDS IN RECORD   *
002400*    081501 JLS 0151  REDEFINED HRV-HARVEST-DATE BY COMPONENT    *
002500*                     FOR THE NEW AGRONOMY EXTRACT               *
002600*    030603 DWK 0163  ADDED HRV-METHOD-CODE REDEFINITION         *
002700*    092206 RP  0188  FILLER REALIGNED TO 116-BYTE RECORD        *
002710*    102006 RDH 0243  FOUND THE 092206 REALIGNMENT NEVER ACTUALLY*
002715*                     REACHED 116 BYTES -- THE RESERVE FILLER    *
002720*                     WAS FIVE BYTES SHORT.  WIDENED TO MATCH    *
002725*                     HARVEST-IN-RECORD'S OWN PIC X(116)         *
002750*    102006 RDH 0243  HARVEST-METHOD 88-LEVELS WERE UPPERCASE -- *
002760*                     FEEDER SYSTEM SENDS LOWER CASE, SO EVERY   *
002770*                     RECORD WAS FAILING 3150-VALIDATE-METHOD-   *
002780*                     RTN IN HRVPOST.  CHANGED TO LOWER CASE     *
002790*                     VALUES TO MATCH WHAT ACTUALLY ARRIVES      *
002800*----------------------------------------------------------------*
002900*
003000 01  HRV-TRAN-RECORD.
003100*
003200*        ----  AREA HARVESTED, IN HECTARES  ----
003300     05  HRV-AREA                    PIC S9(7)V99.
003400*
003500*        ----  TOTAL TONS HARVESTED  ----
003600     05  HRV-PRODUCTION               PIC S9(7)V99.
003700*
003800*        ----  PERCENT OF PRODUCTION LOST IN THE FIELD  ----
003900     05  HRV-LOSS-PCT                 PIC S9(3)V99.
004000*
004100*        ----  HOURS THE HARVEST SHIFT RAN  ----
004200     05  HRV-DURATION-HRS             PIC S9(5)V99.
004300*
004400*        ----  HARVEST METHOD -- 'manual' OR 'mechanical', LOWER
004410*        CASE EXACTLY AS THE FEEDER SYSTEM SENDS IT (SEE CHANGE
004420*        102006 RDH 0243) ----
004500     05  HRV-HARVEST-METHOD           PIC X(10).
004600         88  HRV-METHOD-IS-MANUAL     VALUE 'manual    '.
004700         88  HRV-METHOD-IS-MECHANICAL VALUE 'mechanical'.
004800*
004900*        HRV-METHOD-CODE REDEFINES THE METHOD LITERAL SO THE
005000*        NIGHT-SHIFT TALLY PROGRAM CAN TEST A SINGLE BYTE
005100*        INSTEAD OF THE FULL TEN-BYTE LITERAL.
005200     05  HRV-METHOD-CODE REDEFINES HRV-HARVEST-METHOD.
005300         10  HRV-METHOD-CODE-1        PIC X(01).
005400         10  FILLER                   PIC X(09).
005500*
005600*        ----  MOISTURE PERCENT OF THE CUT CANE  ----
005700     05  HRV-MOISTURE-PCT             PIC S9(3)V99.
005800*
005900*        ----  ISO HARVEST DATE, YYYY-MM-DD  ----
006000     05  HRV-HARVEST-DATE             PIC X(10).
006100*
006200*        HRV-HARVEST-DATE-PARTS REDEFINES THE ISO DATE STRING
006300*        INTO YEAR / MONTH / DAY COMPONENTS FOR THE AGRONOMY
006400*        EXTRACT REQUESTED BY THE QUALITY LAB IN 1995.
006500     05  HRV-HARVEST-DATE-PARTS REDEFINES HRV-HARVEST-DATE.
006600         10  HRV-HARVEST-YEAR         PIC X(04).
006700         10  FILLER                   PIC X(01).
006800         10  HRV-HARVEST-MONTH        PIC X(02).
006900         10  FILLER                   PIC X(01).
007000         10  HRV-HARVEST-DAY          PIC X(02).
007100*
007200*        ----  OPERATOR, EQUIPMENT AND VARIETY IDENTIFIERS ----
007300     05  HRV-OPERATOR-ID              PIC X(10).
007400     05  HRV-EQUIPMENT-ID             PIC X(10).
007500     05  HRV-VARIETY                  PIC X(15).
007600*
007700*        ----  AMBIENT TEMPERATURE, DEGREES CELSIUS  ----
007800*        MAY BE NEGATIVE -- NO RANGE EDIT IS APPLIED.
007900     05  HRV-AMBIENT-TEMP             PIC S9(3)V99.
008000*
008100*        ----  BRIX (SUGAR CONTENT) PERCENT  ----
008200     05  HRV-BRIX-PCT                 PIC S9(2)V99.
008300*
008400*        FILLER PAD -- RECORD CARRIES A 17-BYTE RESERVE FOR
008500*        FIELDS THE AGRONOMY GROUP HAS ASKED FOR BUT NOT YET
008600*        SPECIFIED (MILL NUMBER, ROW SPACING).  WIDENED 102006
008650*        RDH 0243 -- SEE CHANGE LOG.
008700     05  FILLER                       PIC X(17).
