000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      HRVPOST.
000300 AUTHOR.          R PELLETIER.
000400 INSTALLATION.    HARVESTIQ AG-PROCESSING CENTER.
000500 DATE-WRITTEN.    06/24/91.
000600 DATE-COMPILED.   CURRENT-DATE.
000700 SECURITY.        HARVESTIQ INTERNAL USE ONLY.
000800******************************************************************
000900**** THIS PROGRAM RUNS THE DAILY SUGARCANE HARVEST POSTING PASS. *
001000**** IT READS THE RAW HARVEST TRANSACTIONS OFF THE FIELD DATA    *
001100**** COLLECTORS, EDITS EVERY FIELD, COMPUTES LOST TONNAGE, NET   *
001200**** PRODUCTION AND THE TWO PRODUCTIVITY METRICS, CALLS OUT TO   *
001300**** HRVRULES FOR THE SIX STANDING ADVICE RULES, AND POSTS THE   *
001400**** ENRICHED RECORD TO THE HISTORY FILE FOR HRVLIST TO PRINT.   *
001500******************************************************************
001600*----------------------------------------------------------------*
001700*    CHANGE LOG                                                 *
001800*----------------------------------------------------------------*
001900*    062491 RP  0000  ORIGINAL PROGRAM -- MILL 4 CONVERSION      *
002000*    091192 RP  0041  WIDENED OPERATOR-ID, ADDED VARIETY EDIT    *
002100*    071893 RP  0058  ADDED LOST-TONNAGE / NET-PRODUCTION CALC   *
002200*    050994 DWK 0073  ADDED THE TWO PRODUCTIVITY METRICS         *
002300*    032694 DWK 0077  AMBIENT TEMP CARRIED THROUGH, NO EDIT      *
002400*    110495 DWK 0098  ADDED BRIX EDIT AND BRIX ADVICE RULE       *
002500*    061897 RP  0114  SPLIT ADVICE LOGIC OUT TO CALLED PROGRAM   *
002600*                     HRVRULES SO THE SIX RULES CAN BE TUNED     *
002700*                     WITHOUT A RECOMPILE OF THE POSTING PASS    *
002800*    042399 JLS 0140  Y2K -- CENTURY WINDOW ADDED TO RUN DATE,   *
002900*                     HEADING DATE CONFIRMED 4-DIGIT YEAR        *
003000*    081501 JLS 0151  CREATED-AT NOW BUILT FROM ACCEPT FROM TIME *
003100*                     INSTEAD OF A FIXED SHIFT CODE              *
003200*    030603 DWK 0163  REJECTED RECORDS NOW LIST EVERY FAILED     *
003300*                     FIELD, NOT JUST THE FIRST ONE FOUND        *
003400*    092206 RP  0188  CONTROL TOTALS PICK UP NET PRODUCTION      *
003420*    102006 RDH 0242  HRV-CONTROL-TOTALS-ALPHA WAS SIZED X(30)   *
003440*                     AGAINST A 39-BYTE GROUP -- WIDTH CORRECTED *
003460*                     AND GIVEN A NAMED FIELD SO THE TRACE       *
003480*                     DISPLAY IT WAS WRITTEN FOR CAN ACTUALLY    *
003490*                     REFERENCE IT                               *
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-370.
003900 OBJECT-COMPUTER. IBM-370.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT HARVEST-IN   ASSIGN TO UT-S-HRVIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS FS-HARVEST-IN.
004700     SELECT HISTORY-FILE ASSIGN TO UT-S-HRVHIST
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-HISTORY-FILE.
005000     SELECT HARVEST-REPORT ASSIGN TO HRVRPT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS FS-HARVEST-REPORT.
005300*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  HARVEST-IN
005700     LABEL RECORDS ARE OMITTED.
005800 01  HARVEST-IN-RECORD            PIC X(116).
005900*
006000 FD  HISTORY-FILE
006100     LABEL RECORDS ARE OMITTED
006200     RECORD CONTAINS 700 CHARACTERS.
006300 01  HISTORY-FILE-RECORD          PIC X(700).
006400*
006500 FD  HARVEST-REPORT
006600     LABEL RECORDS ARE OMITTED
006700     RECORD CONTAINS 132 CHARACTERS.
006800 01  REPORT-LINE                  PIC X(132).
006900*
007000 WORKING-STORAGE SECTION.
007100*================================================================*
007200 01  FILLER                       PIC X(26)
007300         VALUE '* HRVPOST WORKING STORAGE*'.
007400*
007500*----------- COPYBOOKS -------------------------------------------*
007600     COPY HRVTRAN.
007700     COPY HRVHIST.
007800     COPY HRVPARM.
008200*
008300*----------- FILE STATUS / SWITCHES -------------------------------*
008400 01  HRV-FILE-STATUS-CODES.
008500     05  FS-HARVEST-IN            PIC XX  VALUE SPACES.
008600     05  FS-HISTORY-FILE          PIC XX  VALUE SPACES.
008700     05  FS-HARVEST-REPORT        PIC XX  VALUE SPACES.
008750     05  FILLER                   PIC X(02) VALUE SPACES.
008800*
008900 01  HRV-EOF-SWITCH               PIC X   VALUE 'N'.
009000     88  HRV-END-OF-FILE                  VALUE 'Y'.
009100     88  HRV-NOT-END-OF-FILE              VALUE 'N'.
009200*
009300 01  HRV-VALID-SWITCH             PIC X   VALUE 'Y'.
009400     88  HRV-RECORD-VALID                 VALUE 'Y'.
009500     88  HRV-RECORD-INVALID               VALUE 'N'.
009600*
009700*----------- CONTROL COUNTERS (COMP PER SHOP STANDARD) -----------*
009800 01  HRV-CONTROL-COUNTERS.
009900     05  WS-RECORDS-READ          PIC S9(7) COMP VALUE ZERO.
010000     05  WS-RECORDS-ACCEPTED      PIC S9(7) COMP VALUE ZERO.
010100     05  WS-RECORDS-REJECTED      PIC S9(7) COMP VALUE ZERO.
010200     05  WS-ERROR-COUNT           PIC S9(3) COMP VALUE ZERO.
010300     05  WS-ERR-IDX               PIC S9(3) COMP VALUE ZERO.
010400     05  LINE-COUNT               PIC S9(3) COMP VALUE ZERO.
010500     05  PAGE-COUNT               PIC S9(3) COMP VALUE ZERO.
010600     05  LINES-PER-PAGE           PIC S9(3) COMP VALUE 40.
010650     05  FILLER                   PIC X(04) VALUE SPACES.
010700*
010800*----------- CONTROL TOTALS (QUANTITY, ZONED DISPLAY) ------------*
010900 01  HRV-CONTROL-TOTALS.
011000     05  WS-TOTAL-PRODUCTION      PIC S9(9)V99  VALUE ZERO.
011100     05  WS-TOTAL-LOST-TONNAGE    PIC S9(9)V99  VALUE ZERO.
011200     05  WS-TOTAL-NET-PRODUCTION  PIC S9(9)V99  VALUE ZERO.
011250     05  FILLER                   PIC X(06) VALUE SPACES.
011260*
011270*    HRV-CONTROL-TOTALS-ALPHA LETS THE END-OF-RUN DISPLAY PRINT
011280*    THE THREE CONTROL TOTALS AS ONE TRACE FIELD.  WIDTH
011282*    CORRECTED 102006 RDH 0242 -- WAS X(30), THREE S9(9)V99
011284*    ZONED FIELDS PLUS THE SIX-BYTE FILLER ARE 39 BYTES, NOT 30.
011290 01  HRV-CONTROL-TOTALS-ALPHA REDEFINES HRV-CONTROL-TOTALS.
011295     05  HRV-CONTROL-TOTALS-TEXT  PIC X(39).
011300*
011400*----------- COMPUTED METRICS FOR THE CURRENT RECORD --------------*
011500 01  HRV-COMPUTED-METRICS.
011600     05  HRV-LOST-TONNAGE         PIC S9(7)V99  VALUE ZERO.
011700     05  HRV-NET-PRODUCTION       PIC S9(7)V99  VALUE ZERO.
011800     05  HRV-PRODUCTIVITY-HR      PIC S9(7)V99  VALUE ZERO.
011900     05  HRV-PRODUCTIVITY-HA      PIC S9(7)V99  VALUE ZERO.
011950     05  FILLER                   PIC X(06) VALUE SPACES.
012000*
012100*    UNROUNDED WORK FIELDS -- NET PRODUCTION FEEDS THE TWO
012200*    PRODUCTIVITY DIVISIONS BEFORE IT IS ROUNDED FOR DISPLAY.
012300 01  HRV-METRIC-WORK-AREAS.
012400     05  WS-LOST-TONNAGE-UNR      PIC S9(7)V9(4) VALUE ZERO.
012500     05  WS-NET-PRODUCTION-UNR    PIC S9(7)V9(4) VALUE ZERO.
012550     05  FILLER                   PIC X(06) VALUE SPACES.
012600*
012700*----------- REJECTED-RECORD ERROR TABLE --------------------------*
012800 01  WS-ERROR-LIST-TABLE.
012900     05  WS-ERROR-ENTRY OCCURS 12 TIMES.
013000         10  WS-ERROR-FIELD       PIC X(20).
013100         10  WS-ERROR-MESSAGE     PIC X(60).
013150         10  FILLER               PIC X(04)  VALUE SPACES.
013200*
013300*----------- ADVICE TEXT RETURNED BY HRVRULES ---------------------*
013400 01  WS-ALERT-TEXT                PIC X(250)  VALUE SPACES.
013500 01  WS-RECOMMEND-TEXT            PIC X(250)  VALUE SPACES.
013600*
013700*----------- RUN DATE / TIMESTAMP WORK AREA ------------------------*
013800 01  WS-RUN-DATE-FIELDS.
013900     05  WS-RUN-DATE-YYMMDD       PIC 9(6).
014000     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-YYMMDD.
014100         10  WS-RUN-YY            PIC 99.
014200         10  WS-RUN-MM            PIC 99.
014300         10  WS-RUN-DD            PIC 99.
014400     05  WS-RUN-CENTURY           PIC XX      VALUE '19'.
014500     05  WS-RUN-TIME              PIC 9(8).
014600     05  WS-RUN-TIME-BROKEN REDEFINES WS-RUN-TIME.
014700         10  WS-RUN-HH            PIC 99.
014800         10  WS-RUN-MN            PIC 99.
014900         10  WS-RUN-SS            PIC 99.
015000         10  WS-RUN-HS            PIC 99.
015100     05  WS-CREATED-AT            PIC X(19)   VALUE SPACES.
015150     05  FILLER                   PIC X(06)   VALUE SPACES.
015200*
015300*----------- REPORT HEADING LINES ----------------------------------*
015400 01  HEADING-LINE-ONE.
015500     05  FILLER                   PIC X(04)  VALUE SPACES.
015600     05  FILLER                   PIC X(28)
015700             VALUE 'HARVEST POSTING RUN REPORT'.
015800     05  FILLER                   PIC X(40)  VALUE SPACES.
015900     05  FILLER                   PIC X(5)   VALUE 'PAGE '.
016000     05  HDG-PAGE-NUMBER          PIC Z9.
016100     05  FILLER                   PIC X(51)  VALUE SPACES.
016200*
016300 01  HEADING-LINE-TWO.
016400     05  FILLER                   PIC X(9)   VALUE 'REC-TYPE'.
016500     05  FILLER                   PIC X(3)   VALUE SPACES.
016600     05  FILLER                   PIC X(8)   VALUE 'OPER-ID'.
016700     05  FILLER                   PIC X(4)   VALUE SPACES.
016800     05  FILLER                   PIC X(8)   VALUE 'EQUIP-ID'.
016900     05  FILLER                   PIC X(5)   VALUE SPACES.
017000     05  FILLER                   PIC X(10)  VALUE 'PRODUCTION'.
017100     05  FILLER                   PIC X(3)   VALUE SPACES.
017200     05  FILLER                   PIC X(12)  VALUE 'NET-PRODUCT'.
017300     05  FILLER                   PIC X(3)   VALUE SPACES.
017400     05  FILLER                   PIC X(10)  VALUE 'PRODUC/HR'.
017500     05  FILLER                   PIC X(3)   VALUE SPACES.
017600     05  FILLER                   PIC X(6)   VALUE 'ALERT?'.
017700     05  FILLER                   PIC X(5)   VALUE SPACES.
017800     05  FILLER                   PIC X(6)   VALUE 'DETAIL'.
017900     05  FILLER                   PIC X(20)  VALUE SPACES.
018000*
018100*----------- ACCEPTED-RECORD DETAIL LINE ---------------------------*
018200 01  DETAIL-LINE-ACCEPT.
018300     05  FILLER                   PIC X(2)   VALUE 'OK'.
018400     05  FILLER                   PIC X(7)   VALUE SPACES.
018500     05  DET-OPERATOR-ID          PIC X(10).
018600     05  FILLER                   PIC X(2)   VALUE SPACES.
018700     05  DET-EQUIPMENT-ID         PIC X(10).
018800     05  FILLER                   PIC X(3)   VALUE SPACES.
018900     05  DET-PRODUCTION           PIC Z,ZZZ,ZZ9.99.
019000     05  FILLER                   PIC X(2)   VALUE SPACES.
019100     05  DET-NET-PRODUCTION       PIC Z,ZZZ,ZZ9.99.
019200     05  FILLER                   PIC X(2)   VALUE SPACES.
019300     05  DET-PRODUCTIVITY-HR      PIC Z,ZZZ,ZZ9.99.
019400     05  FILLER                   PIC X(3)   VALUE SPACES.
019500     05  DET-ALERT-FLAG           PIC X(3).
019600     05  FILLER                   PIC X(30)  VALUE SPACES.
019700*
019800*----------- REJECTED-RECORD DETAIL LINE ----------------------------*
019900 01  DETAIL-LINE-REJECT.
020000     05  FILLER                   PIC X(2)   VALUE 'RJ'.
020100     05  FILLER                   PIC X(2)   VALUE SPACES.
020200     05  DET-REJECT-RECNO         PIC ZZZ,ZZ9.
020300     05  FILLER                   PIC X(2)   VALUE SPACES.
020400     05  DET-REJECT-FIELD         PIC X(20).
020500     05  FILLER                   PIC X(2)   VALUE SPACES.
020600     05  DET-REJECT-MESSAGE       PIC X(60).
020700     05  FILLER                   PIC X(18)  VALUE SPACES.
020800*
020900*----------- CONTROL TOTAL LINES -------------------------------------*
021000 01  TOTAL-DASH-LINE.
021100     05  FILLER                   PIC X(132) VALUE ALL '-'.
021200*
021300 01  TOTAL-LINE-ONE.
021400     05  FILLER                   PIC X(2)   VALUE SPACES.
021500     05  FILLER                   PIC X(20)  VALUE 'RECORDS READ .....'.
021600     05  TOT-RECORDS-READ         PIC ZZZ,ZZ9.
021700     05  FILLER                   PIC X(90)  VALUE SPACES.
021800*
021900 01  TOTAL-LINE-TWO.
022000     05  FILLER                   PIC X(2)   VALUE SPACES.
022100     05  FILLER                   PIC X(20)  VALUE 'RECORDS ACCEPTED .'.
022200     05  TOT-RECORDS-ACCEPTED     PIC ZZZ,ZZ9.
022300     05  FILLER                   PIC X(90)  VALUE SPACES.
022400*
022500 01  TOTAL-LINE-THREE.
022600     05  FILLER                   PIC X(2)   VALUE SPACES.
022700     05  FILLER                   PIC X(20)  VALUE 'RECORDS REJECTED .'.
022800     05  TOT-RECORDS-REJECTED     PIC ZZZ,ZZ9.
022900     05  FILLER                   PIC X(90)  VALUE SPACES.
023000*
023100 01  TOTAL-LINE-FOUR.
023200     05  FILLER                   PIC X(2)   VALUE SPACES.
023300     05  FILLER                   PIC X(20)  VALUE 'TOTAL PRODUCTION .'.
023400     05  TOT-PRODUCTION           PIC Z,ZZZ,ZZZ,ZZ9.99.
023500     05  FILLER                   PIC X(78)  VALUE SPACES.
023600*
023700 01  TOTAL-LINE-FIVE.
023800     05  FILLER                   PIC X(2)   VALUE SPACES.
023900     05  FILLER                   PIC X(20)  VALUE 'TOTAL LOST TONNAGE.'.
024000     05  TOT-LOST-TONNAGE         PIC Z,ZZZ,ZZZ,ZZ9.99.
024100     05  FILLER                   PIC X(78)  VALUE SPACES.
024200*
024300 01  TOTAL-LINE-SIX.
024400     05  FILLER                   PIC X(2)   VALUE SPACES.
024500     05  FILLER                   PIC X(20)  VALUE 'TOTAL NET PRODUCT .'.
024600     05  TOT-NET-PRODUCTION       PIC Z,ZZZ,ZZZ,ZZ9.99.
024700     05  FILLER                   PIC X(78)  VALUE SPACES.
024800*
024900 01  FILLER                       PIC X(12)
025000         VALUE 'WS ENDS HERE'.
025100*
025200 PROCEDURE DIVISION.
025300*================================================================*
025400 0000-MAINLINE.
025500*
025600     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
025700     PERFORM 2000-PROCESS-RECORD-RTN THRU 2000-EXIT
025800         UNTIL HRV-END-OF-FILE.
025900     PERFORM 8000-WRITE-TOTALS-RTN THRU 8000-EXIT.
026000     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
026100     GOBACK.
026200*
026300*----------------------------------------------------------------*
026400 1000-INITIALIZE-RTN.
026500*
026600     OPEN INPUT HARVEST-IN.
026700     IF FS-HARVEST-IN NOT = '00'
026800        DISPLAY '* ERROR OPENING HARVEST-IN, STATUS = ' FS-HARVEST-IN
026900        MOVE 'Y' TO HRV-EOF-SWITCH
027000     END-IF.
027100     OPEN EXTEND HISTORY-FILE.
027200     IF FS-HISTORY-FILE NOT = '00'
027300        DISPLAY '* ERROR OPENING HISTORY-FILE, STATUS = '
027400                FS-HISTORY-FILE
027500        MOVE 'Y' TO HRV-EOF-SWITCH
027600     END-IF.
027700     OPEN OUTPUT HARVEST-REPORT.
027800     IF FS-HARVEST-REPORT NOT = '00'
027900        DISPLAY '* ERROR OPENING HARVEST-REPORT, STATUS = '
028000                FS-HARVEST-REPORT
028100        MOVE 'Y' TO HRV-EOF-SWITCH
028200     END-IF.
028300     PERFORM 1100-GET-RUN-DATE-RTN THRU 1100-EXIT.
028400     PERFORM 1900-READ-TRANSACTION-RTN THRU 1900-EXIT.
028500 1000-EXIT.
028600     EXIT.
028700*
028800*----------------------------------------------------------------*
028900 1100-GET-RUN-DATE-RTN.
029000*
029100     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
029200     ACCEPT WS-RUN-TIME FROM TIME.
029300     IF WS-RUN-YY < 50
029400        MOVE '20' TO WS-RUN-CENTURY
029500     ELSE
029600        MOVE '19' TO WS-RUN-CENTURY
029700     END-IF.
029800     STRING WS-RUN-CENTURY WS-RUN-YY '-' WS-RUN-MM '-' WS-RUN-DD
029900         ' ' WS-RUN-HH ':' WS-RUN-MN ':' WS-RUN-SS
030000         DELIMITED BY SIZE INTO WS-CREATED-AT
030100     END-STRING.
030200 1100-EXIT.
030300     EXIT.
030400*
030500*----------------------------------------------------------------*
030600 1900-READ-TRANSACTION-RTN.
030700*
030800     READ HARVEST-IN INTO HRV-TRAN-RECORD
030900        AT END
031000           SET HRV-END-OF-FILE TO TRUE
031100        NOT AT END
031200           ADD 1 TO WS-RECORDS-READ
031300     END-READ.
031400 1900-EXIT.
031500     EXIT.
031600*
031700*----------------------------------------------------------------*
031800 2000-PROCESS-RECORD-RTN.
031900*
032000     SET HRV-RECORD-VALID TO TRUE.
032100     MOVE ZERO TO WS-ERROR-COUNT.
032200     PERFORM 3000-VALIDATE-TRANSACTION-RTN THRU 3000-EXIT.
032300     IF HRV-RECORD-INVALID
032400        PERFORM 7100-WRITE-REJECT-DETAIL-RTN THRU 7100-EXIT
032500        ADD 1 TO WS-RECORDS-REJECTED
032600     ELSE
032700        PERFORM 4000-COMPUTE-METRICS-RTN THRU 4000-EXIT
032800        PERFORM 5000-CALL-RULE-ENGINE-RTN THRU 5000-EXIT
032900        PERFORM 6000-WRITE-HISTORY-RTN THRU 6000-EXIT
033000        PERFORM 7000-WRITE-ACCEPT-DETAIL-RTN THRU 7000-EXIT
033100        ADD 1 TO WS-RECORDS-ACCEPTED
033200        ADD HRV-PRODUCTION   TO WS-TOTAL-PRODUCTION
033300        ADD HRV-LOST-TONNAGE TO WS-TOTAL-LOST-TONNAGE
033400        ADD HRV-NET-PRODUCTION TO WS-TOTAL-NET-PRODUCTION
033500     END-IF.
033600     PERFORM 1900-READ-TRANSACTION-RTN THRU 1900-EXIT.
033700 2000-EXIT.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100*    FIELD VALIDATION -- EVERY FAILURE ON THE RECORD IS LISTED,  *
034200*    NOT JUST THE FIRST ONE FOUND (SEE CHANGE 030603).           *
034300*----------------------------------------------------------------*
034400 3000-VALIDATE-TRANSACTION-RTN.
034500*
034600     PERFORM 3110-VALIDATE-AREA-RTN THRU 3110-EXIT.
034700     PERFORM 3120-VALIDATE-PRODUCTION-RTN THRU 3120-EXIT.
034800     PERFORM 3130-VALIDATE-LOSS-PCT-RTN THRU 3130-EXIT.
034900     PERFORM 3140-VALIDATE-DURATION-RTN THRU 3140-EXIT.
035000     PERFORM 3150-VALIDATE-METHOD-RTN THRU 3150-EXIT.
035100     PERFORM 3160-VALIDATE-MOISTURE-RTN THRU 3160-EXIT.
035200     PERFORM 3170-VALIDATE-DATE-RTN THRU 3170-EXIT.
035300     PERFORM 3180-VALIDATE-OPERATOR-RTN THRU 3180-EXIT.
035400     PERFORM 3182-VALIDATE-EQUIPMENT-RTN THRU 3182-EXIT.
035500     PERFORM 3184-VALIDATE-VARIETY-RTN THRU 3184-EXIT.
035600     PERFORM 3190-VALIDATE-BRIX-RTN THRU 3190-EXIT.
035700 3000-EXIT.
035800     EXIT.
035900*
036000 3110-VALIDATE-AREA-RTN.
036100*
036200     IF HRV-AREA NOT > ZERO
036300        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
036400        MOVE 'AREA'              TO WS-ERROR-FIELD (WS-ERROR-COUNT)
036500        MOVE 'MUST BE GREATER THAN 0'
036600                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
036700     END-IF.
036800 3110-EXIT.
036900     EXIT.
037000*
037100 3120-VALIDATE-PRODUCTION-RTN.
037200*
037300     IF HRV-PRODUCTION < ZERO
037400        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
037500        MOVE 'PRODUCTION'        TO WS-ERROR-FIELD (WS-ERROR-COUNT)
037600        MOVE 'MUST NOT BE NEGATIVE'
037700                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
037800     END-IF.
037900 3120-EXIT.
038000     EXIT.
038100*
038200 3130-VALIDATE-LOSS-PCT-RTN.
038300*
038400     IF HRV-LOSS-PCT < ZERO OR HRV-LOSS-PCT > 100
038500        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
038600        MOVE 'LOSS-PERCENTAGE'   TO WS-ERROR-FIELD (WS-ERROR-COUNT)
038700        MOVE 'MUST BE BETWEEN 0 AND 100'
038800                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
038900     END-IF.
039000 3130-EXIT.
039100     EXIT.
039200*
039300 3140-VALIDATE-DURATION-RTN.
039400*
039500     IF HRV-DURATION-HRS NOT > ZERO
039600        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
039700        MOVE 'DURATION-HOURS'    TO WS-ERROR-FIELD (WS-ERROR-COUNT)
039800        MOVE 'MUST BE GREATER THAN 0'
039900                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
040000     END-IF.
040100 3140-EXIT.
040200     EXIT.
040300*
040400 3150-VALIDATE-METHOD-RTN.
040500*
040600     IF NOT HRV-METHOD-IS-MANUAL AND NOT HRV-METHOD-IS-MECHANICAL
040700        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
040800        MOVE 'HARVEST-METHOD'    TO WS-ERROR-FIELD (WS-ERROR-COUNT)
040900        MOVE 'MUST BE MANUAL OR MECHANICAL, LOWER CASE'
041000                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
041100     END-IF.
041200 3150-EXIT.
041300     EXIT.
041400*
041500 3160-VALIDATE-MOISTURE-RTN.
041600*
041700     IF HRV-MOISTURE-PCT < ZERO OR HRV-MOISTURE-PCT > 100
041800        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
041900        MOVE 'MOISTURE-PERCENTAGE' TO WS-ERROR-FIELD (WS-ERROR-COUNT)
042000        MOVE 'MUST BE BETWEEN 0 AND 100'
042100                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
042200     END-IF.
042300 3160-EXIT.
042400     EXIT.
042500*
042600 3170-VALIDATE-DATE-RTN.
042700*
042800     IF HRV-HARVEST-DATE = SPACES
042900        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
043000        MOVE 'HARVEST-DATE'      TO WS-ERROR-FIELD (WS-ERROR-COUNT)
043100        MOVE 'MUST BE PRESENT, FORMAT YYYY-MM-DD'
043200                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
043300     END-IF.
043400 3170-EXIT.
043500     EXIT.
043600*
043700 3180-VALIDATE-OPERATOR-RTN.
043800*
043900     IF HRV-OPERATOR-ID = SPACES
044000        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
044100        MOVE 'OPERATOR-ID'       TO WS-ERROR-FIELD (WS-ERROR-COUNT)
044200        MOVE 'MUST NOT BE BLANK'
044300                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
044400     END-IF.
044500 3180-EXIT.
044600     EXIT.
044700*
044800 3182-VALIDATE-EQUIPMENT-RTN.
044900*
045000     IF HRV-EQUIPMENT-ID = SPACES
045100        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
045200        MOVE 'EQUIPMENT-ID'      TO WS-ERROR-FIELD (WS-ERROR-COUNT)
045300        MOVE 'MUST NOT BE BLANK'
045400                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
045500     END-IF.
045600 3182-EXIT.
045700     EXIT.
045800*
045900 3184-VALIDATE-VARIETY-RTN.
046000*
046100     IF HRV-VARIETY = SPACES
046200        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
046300        MOVE 'VARIETY'           TO WS-ERROR-FIELD (WS-ERROR-COUNT)
046400        MOVE 'MUST NOT BE BLANK'
046500                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
046600     END-IF.
046700 3184-EXIT.
046800     EXIT.
046900*
047000 3190-VALIDATE-BRIX-RTN.
047100*
047200     IF HRV-BRIX-PCT < ZERO OR HRV-BRIX-PCT > 30
047300        PERFORM 3900-LOG-ERROR-RTN THRU 3900-EXIT
047400        MOVE 'BRIX-PERCENTAGE'   TO WS-ERROR-FIELD (WS-ERROR-COUNT)
047500        MOVE 'MUST BE BETWEEN 0 AND 30'
047600                                 TO WS-ERROR-MESSAGE (WS-ERROR-COUNT)
047700     END-IF.
047800 3190-EXIT.
047900     EXIT.
048000*
048100*    NOTE -- HRV-AMBIENT-TEMP CARRIES NO RANGE EDIT.  THE FIELD
048200*    COLLECTORS SEND A SIGNED READING AND A NEGATIVE VALUE IS A
048300*    LEGITIMATE COOL-SEASON READING, NOT A DATA ERROR.
048400*
048500 3900-LOG-ERROR-RTN.
048600*
048700     SET HRV-RECORD-INVALID TO TRUE.
048800     IF WS-ERROR-COUNT < 12
048900        ADD 1 TO WS-ERROR-COUNT
049000     END-IF.
049100 3900-EXIT.
049200     EXIT.
049300*
049400*----------------------------------------------------------------*
049500*    METRIC CALCULATION -- NET PRODUCTION FEEDS THE PRODUCTIVITY *
049600*    DIVISIONS UNROUNDED, ALL FOUR RESULTS ROUNDED AT THE END.   *
049700*----------------------------------------------------------------*
049800 4000-COMPUTE-METRICS-RTN.
049900*
050000     COMPUTE WS-LOST-TONNAGE-UNR ROUNDED =
050100         (HRV-LOSS-PCT / 100) * HRV-PRODUCTION.
050200     COMPUTE HRV-LOST-TONNAGE ROUNDED = WS-LOST-TONNAGE-UNR.
050300     COMPUTE WS-NET-PRODUCTION-UNR ROUNDED =
050400         HRV-PRODUCTION - WS-LOST-TONNAGE-UNR.
050500     COMPUTE HRV-NET-PRODUCTION ROUNDED = WS-NET-PRODUCTION-UNR.
050600     IF HRV-DURATION-HRS = ZERO
050700        MOVE ZERO TO HRV-PRODUCTIVITY-HR
050800     ELSE
050900        COMPUTE HRV-PRODUCTIVITY-HR ROUNDED =
051000            WS-NET-PRODUCTION-UNR / HRV-DURATION-HRS
051100     END-IF.
051200     IF HRV-AREA = ZERO
051300        MOVE ZERO TO HRV-PRODUCTIVITY-HA
051400     ELSE
051500        COMPUTE HRV-PRODUCTIVITY-HA ROUNDED =
051600            WS-NET-PRODUCTION-UNR / HRV-AREA
051700     END-IF.
051800 4000-EXIT.
051900     EXIT.
052000*
052100*----------------------------------------------------------------*
052200*    RULE ENGINE DISPATCH -- THE SIX STANDING ADVICE RULES LIVE  *
052300*    IN HRVRULES SO THEY CAN BE TUNED WITHOUT TOUCHING THIS      *
052400*    PROGRAM (SEE CHANGE 061897).                                *
052500*----------------------------------------------------------------*
052600 5000-CALL-RULE-ENGINE-RTN.
052700*
052800     MOVE HRV-LOSS-PCT           TO HRVP-LOSS-PCT.
052900     MOVE HRV-HARVEST-METHOD     TO HRVP-HARVEST-METHOD.
053000     MOVE HRV-MOISTURE-PCT       TO HRVP-MOISTURE-PCT.
053100     MOVE HRV-AMBIENT-TEMP       TO HRVP-AMBIENT-TEMP.
053200     MOVE HRV-BRIX-PCT           TO HRVP-BRIX-PCT.
053300     MOVE HRV-PRODUCTIVITY-HR    TO HRVP-PRODUCTIVITY-HR.
053400     MOVE HRV-OPERATOR-ID        TO HRVP-OPERATOR-ID.
053500     MOVE SPACES                 TO HRVP-ALERT-TEXT
053600                                    HRVP-RECOMMEND-TEXT.
053700     MOVE ZERO                   TO HRVP-RETURN-RC.
053800     CALL 'HRVRULES' USING HRV-RULES-PARM.
053900     IF HRVP-RETURN-BAD-PARM
054000        DISPLAY '* ERROR FROM HRVRULES = ' HRVP-RETURN-ERRTEXT
054100        GO TO 5000-EXIT
054200     END-IF.
054300     MOVE HRVP-ALERT-TEXT        TO WS-ALERT-TEXT.
054400     MOVE HRVP-RECOMMEND-TEXT    TO WS-RECOMMEND-TEXT.
054500 5000-EXIT.
054600     EXIT.
054700*
054800*----------------------------------------------------------------*
054900 6000-WRITE-HISTORY-RTN.
055000*
056000     MOVE HRV-AREA               TO HRV-HIST-AREA.
056100     MOVE HRV-PRODUCTION         TO HRV-HIST-PRODUCTION.
056200     MOVE HRV-LOSS-PCT           TO HRV-HIST-LOSS-PCT.
056300     MOVE HRV-DURATION-HRS       TO HRV-HIST-DURATION-HRS.
056400     MOVE HRV-HARVEST-METHOD     TO HRV-HIST-METHOD.
056500     MOVE HRV-MOISTURE-PCT       TO HRV-HIST-MOISTURE-PCT.
056600     MOVE HRV-HARVEST-DATE       TO HRV-HIST-HARVEST-DATE.
056700     MOVE HRV-OPERATOR-ID        TO HRV-HIST-OPERATOR-ID.
056800     MOVE HRV-EQUIPMENT-ID       TO HRV-HIST-EQUIPMENT-ID.
056900     MOVE HRV-VARIETY            TO HRV-HIST-VARIETY.
057000     MOVE HRV-AMBIENT-TEMP       TO HRV-HIST-AMBIENT-TEMP.
057100     MOVE HRV-BRIX-PCT           TO HRV-HIST-BRIX-PCT.
057200     MOVE HRV-LOST-TONNAGE       TO HRV-HIST-LOST-TONNAGE.
057300     MOVE HRV-NET-PRODUCTION     TO HRV-HIST-NET-PRODUCTION.
057400     MOVE HRV-PRODUCTIVITY-HR    TO HRV-HIST-PRODUCTIVITY-HR.
057500     MOVE HRV-PRODUCTIVITY-HA    TO HRV-HIST-PRODUCTIVITY-HA.
057600     MOVE WS-ALERT-TEXT          TO HRV-HIST-ALERT-TEXT.
057700     MOVE WS-RECOMMEND-TEXT      TO HRV-HIST-RECOMMEND-TEXT.
057800     MOVE WS-CREATED-AT          TO HRV-HIST-CREATED-AT.
057900     IF WS-ALERT-TEXT = SPACES
058000        SET HRV-HIST-ALERT-NOT-FIRED TO TRUE
058100     ELSE
058200        SET HRV-HIST-ALERT-FIRED TO TRUE
058300     END-IF.
058400     IF WS-RECOMMEND-TEXT = SPACES
058500        SET HRV-HIST-RECOMMEND-NOT-FIRED TO TRUE
058600     ELSE
058700        SET HRV-HIST-RECOMMEND-FIRED TO TRUE
058800     END-IF.
058900     WRITE HISTORY-FILE-RECORD FROM HRV-HIST-RECORD.
059000 6000-EXIT.
059100     EXIT.
059200*
059300*----------------------------------------------------------------*
059400 7000-WRITE-ACCEPT-DETAIL-RTN.
059500*
059600     IF LINE-COUNT > LINES-PER-PAGE
059700        PERFORM 7900-WRITE-HEADING-RTN THRU 7900-EXIT
059800     END-IF.
059900     MOVE HRV-OPERATOR-ID        TO DET-OPERATOR-ID.
060000     MOVE HRV-EQUIPMENT-ID       TO DET-EQUIPMENT-ID.
060100     MOVE HRV-PRODUCTION         TO DET-PRODUCTION.
060200     MOVE HRV-NET-PRODUCTION     TO DET-NET-PRODUCTION.
060300     MOVE HRV-PRODUCTIVITY-HR    TO DET-PRODUCTIVITY-HR.
060400     IF WS-ALERT-TEXT = SPACES
060500        MOVE 'NO'  TO DET-ALERT-FLAG
060600     ELSE
060700        MOVE 'YES' TO DET-ALERT-FLAG
060800     END-IF.
060900     WRITE REPORT-LINE FROM DETAIL-LINE-ACCEPT
061000         AFTER ADVANCING 1 LINE.
061100     ADD 1 TO LINE-COUNT.
061200 7000-EXIT.
061300     EXIT.
061400*
061500*----------------------------------------------------------------*
061600 7100-WRITE-REJECT-DETAIL-RTN.
061700*
061800     IF LINE-COUNT > LINES-PER-PAGE
061900        PERFORM 7900-WRITE-HEADING-RTN THRU 7900-EXIT
062000     END-IF.
062100     PERFORM 7190-WRITE-ONE-REJECT-LINE-RTN THRU 7190-EXIT
062200         VARYING WS-ERR-IDX FROM 1 BY 1
062300         UNTIL WS-ERR-IDX > WS-ERROR-COUNT.
062400 7100-EXIT.
062500     EXIT.
062600*
062700 7190-WRITE-ONE-REJECT-LINE-RTN.                                  DWK0163 
062800*
062900     IF LINE-COUNT > LINES-PER-PAGE
063000        PERFORM 7900-WRITE-HEADING-RTN THRU 7900-EXIT
063100     END-IF.
063200     MOVE WS-RECORDS-READ            TO DET-REJECT-RECNO.
063300     MOVE WS-ERROR-FIELD (WS-ERR-IDX)   TO DET-REJECT-FIELD.
063400     MOVE WS-ERROR-MESSAGE (WS-ERR-IDX) TO DET-REJECT-MESSAGE.
063500     WRITE REPORT-LINE FROM DETAIL-LINE-REJECT
063600         AFTER ADVANCING 1 LINE.
063700     ADD 1 TO LINE-COUNT.
063800 7190-EXIT.
063900     EXIT.
064000*
064100*----------------------------------------------------------------*
064200 7900-WRITE-HEADING-RTN.
064300*
064400     MOVE ZERO TO LINE-COUNT.
064500     ADD 1 TO PAGE-COUNT.
064600     MOVE PAGE-COUNT TO HDG-PAGE-NUMBER.
064700     WRITE REPORT-LINE FROM HEADING-LINE-ONE
064800         AFTER ADVANCING TOP-OF-FORM.
064900     WRITE REPORT-LINE FROM HEADING-LINE-TWO
065000         AFTER ADVANCING 2 LINES.
065100 7900-EXIT.
065200     EXIT.
065300*
065400*----------------------------------------------------------------*
065500 8000-WRITE-TOTALS-RTN.                                           RP 0188 
065600*
065700     MOVE WS-RECORDS-READ        TO TOT-RECORDS-READ.
065800     MOVE WS-RECORDS-ACCEPTED    TO TOT-RECORDS-ACCEPTED.
065900     MOVE WS-RECORDS-REJECTED    TO TOT-RECORDS-REJECTED.
066000     MOVE WS-TOTAL-PRODUCTION    TO TOT-PRODUCTION.
066100     MOVE WS-TOTAL-LOST-TONNAGE  TO TOT-LOST-TONNAGE.
066200     MOVE WS-TOTAL-NET-PRODUCTION TO TOT-NET-PRODUCTION.
066300     WRITE REPORT-LINE FROM TOTAL-DASH-LINE
066400         AFTER ADVANCING 2 LINES.
066500     WRITE REPORT-LINE FROM TOTAL-LINE-ONE   AFTER ADVANCING 1 LINE.
066600     WRITE REPORT-LINE FROM TOTAL-LINE-TWO   AFTER ADVANCING 1 LINE.
066700     WRITE REPORT-LINE FROM TOTAL-LINE-THREE AFTER ADVANCING 1 LINE.
066800     WRITE REPORT-LINE FROM TOTAL-LINE-FOUR  AFTER ADVANCING 1 LINE.
066900     WRITE REPORT-LINE FROM TOTAL-LINE-FIVE  AFTER ADVANCING 1 LINE.
067000     WRITE REPORT-LINE FROM TOTAL-LINE-SIX   AFTER ADVANCING 1 LINE.
067100 8000-EXIT.
067200     EXIT.
067300*
067400*----------------------------------------------------------------*
067500 9000-TERMINATE-RTN.
067600*
067700     CLOSE HARVEST-IN
067800           HISTORY-FILE
067900           HARVEST-REPORT.
068000 9000-EXIT.
068100     EXIT.
