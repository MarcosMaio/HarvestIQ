000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.      HRVLIST.
000300 AUTHOR.          D W KOWALSKI.
000400 INSTALLATION.    HARVESTIQ AG-PROCESSING CENTER.
000500 DATE-WRITTEN.    08/02/94.
000600 DATE-COMPILED.   CURRENT-DATE.
000700 SECURITY.        HARVESTIQ INTERNAL USE ONLY.
000800******************************************************************
000900**** HISTORY LISTING PASS.  READS THE HISTORY-FILE WRITTEN BY    *
001000**** HRVPOST AND PRINTS EVERY STORED RECORD NEWEST FIRST.  THE   *
001100**** FILE HAS NO DATE-DESCENDING INDEX SO THE WHOLE FILE IS      *
001200**** LOADED INTO A TABLE AND WALKED BACKWARDS -- SEE CHANGE LOG. *
001300******************************************************************
001400*----------------------------------------------------------------*
001500*    CHANGE LOG                                                 *
001600*----------------------------------------------------------------*
001700*    080294 DWK 0073  ORIGINAL PROGRAM, LOADS HISTORY-FILE INTO  *
001800*                     A TABLE AND PRINTS IT IN REVERSE FILE      *
001900*                     ORDER SO THE MOST RECENT SHIFT SHOWS FIRST *
002000*    110495 DWK 0098  CARRIED THE NEW BRIX COLUMN THROUGH        *
002100*    061897 RP  0114  CARRIED THE ALERT / RECOMMENDATION TEXT    *
002200*                     THROUGH AS A CONTINUATION LINE BELOW       *
002300*                     EACH DETAIL LINE                           *
002400*    042399 JLS 0140  Y2K -- CREATED-AT COLUMN CONFIRMED 4-DIGIT *
002500*                     CENTURY, NO CHANGE REQUIRED TO THIS PGM    *
002600*    081501 JLS 0151  TABLE CAPACITY RAISED TO 2000 ENTRIES AND  *
002700*                     AN OVERFLOW MESSAGE ADDED -- MILL 4 HAD    *
002800*                     STARTED RUNNING THREE SHIFTS               *
002900*    030603 DWK 0163  SEQUENCE NUMBER ADDED TO THE LEFT MARGIN   *
003000*                     SO OPERATIONS CAN QUOTE A LINE NUMBER      *
003100*    092206 RP  0188  FILLER REALIGNED, REDEFINES ADDED FOR THE  *
003200*                     TRACE DISPLAY                             *
003250*    101606 RDH 0241  DET-CREATED-AT-PARTS LEADING FILLER WAS    *
003260*                     FIVE BYTES SHORT -- DATE/TIME SPLIT WOULD  *
003270*                     HAVE READ THE WRONG COLUMNS.  CORRECTED     *
003280*                     TO LINE UP WITH DET-CREATED-AT'S TRUE       *
003290*                     STARTING POSITION ON THE DETAIL LINE        *
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-370.
003700 OBJECT-COMPUTER. IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT HISTORY-FILE  ASSIGN TO UT-S-HRVHIST
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-HISTORY-FILE.
004500     SELECT LISTING-FILE  ASSIGN TO HRVLSTG
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS FS-LISTING-FILE.
004800*
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  HISTORY-FILE
005200     LABEL RECORDS ARE OMITTED
005300     RECORD CONTAINS 700 CHARACTERS.
005400 01  HISTORY-FILE-RECORD          PIC X(700).
005500*
005600 FD  LISTING-FILE
005700     LABEL RECORDS ARE OMITTED
005800     RECORD CONTAINS 132 CHARACTERS.
005900 01  LISTING-LINE                 PIC X(132).
006000*
006100 WORKING-STORAGE SECTION.
006200*================================================================*
006300 01  FILLER                       PIC X(26)
006400         VALUE '* HRVLIST WORKING STORE  *'.
006500*
006600     COPY HRVHIST.
006800*
006900*----------- FILE STATUS / SWITCHES -------------------------------*
007000 01  HRV-LIST-FILE-STATUS.
007100     05  FS-HISTORY-FILE          PIC XX  VALUE SPACES.
007200     05  FS-LISTING-FILE          PIC XX  VALUE SPACES.
007300     05  FILLER                   PIC X(02) VALUE SPACES.
007400*
007500 01  HRV-EOF-SWITCH               PIC X   VALUE 'N'.
007600     88  HRV-END-OF-FILE                  VALUE 'Y'.
007700     88  HRV-NOT-END-OF-FILE              VALUE 'N'.
007800*
007900*----------- TABLE OF LOADED HISTORY RECORDS ---------------------*
008000 01  WS-TABLE-CONTROL.
008100     05  WS-RECORD-COUNT          PIC S9(7) COMP VALUE ZERO.
008200     05  WS-MAX-RECORDS           PIC S9(7) COMP VALUE 2000.
008300     05  WS-LIST-IDX              PIC S9(7) COMP VALUE ZERO.
008400     05  WS-SEQUENCE-NO           PIC S9(7) COMP VALUE ZERO.
008500     05  LINE-COUNT               PIC S9(3) COMP VALUE ZERO.
008600     05  PAGE-COUNT               PIC S9(3) COMP VALUE ZERO.
008700     05  LINES-PER-PAGE           PIC S9(3) COMP VALUE 40.
008750     05  FILLER                   PIC X(04) VALUE SPACES.
008800*
009500 01  HRV-LIST-TABLE-AREA.
009600     05  HRV-LIST-ENTRY OCCURS 2000 TIMES.
009700         10  HRV-LIST-REC         PIC X(700).
009750     05  FILLER                   PIC X(08) VALUE SPACES.
009800*
009900*----------- LISTING HEADING LINES -------------------------------*
010000 01  HEADING-LINE-ONE.
010100     05  FILLER                   PIC X(04)  VALUE SPACES.
010200     05  FILLER                   PIC X(30)
010300             VALUE 'HARVEST HISTORY LISTING'.
010400     05  FILLER                   PIC X(40)  VALUE SPACES.
010500     05  FILLER                   PIC X(5)   VALUE 'PAGE '.
010600     05  HDG-PAGE-NUMBER          PIC Z9.
010700     05  FILLER                   PIC X(49)  VALUE SPACES.
010800*
010900 01  HEADING-LINE-TWO.
011000     05  FILLER                   PIC X(4)   VALUE 'SEQ#'.
011100     05  FILLER                   PIC X(3)   VALUE SPACES.
011200     05  FILLER                   PIC X(8)   VALUE 'AREA-HA'.
011300     05  FILLER                   PIC X(3)   VALUE SPACES.
011400     05  FILLER                   PIC X(10)  VALUE 'PRODUCTION'.
011500     05  FILLER                   PIC X(3)   VALUE SPACES.
011600     05  FILLER                   PIC X(7)   VALUE 'LOSS-%'.
011700     05  FILLER                   PIC X(3)   VALUE SPACES.
011800     05  FILLER                   PIC X(10)  VALUE 'LOST-TONS'.
011900     05  FILLER                   PIC X(3)   VALUE SPACES.
012000     05  FILLER                   PIC X(11)  VALUE 'NET-PRODUCT'.
012100     05  FILLER                   PIC X(3)   VALUE SPACES.
012200     05  FILLER                   PIC X(9)   VALUE 'PROD/HR'.
012300     05  FILLER                   PIC X(3)   VALUE SPACES.
012400     05  FILLER                   PIC X(9)   VALUE 'PROD/HA'.
012500     05  FILLER                   PIC X(3)   VALUE SPACES.
012600     05  FILLER                   PIC X(19)  VALUE 'CREATED-AT'.
012620*    HEADING-LINE-TWO-ALPHA LETS THE NIGHT-SHIFT TRACE DISPLAY
012640*    PRINT THE COLUMN-HEADING LINE AS ONE FIELD WHEN CHECKING
012660*    THAT A REPORT-LAYOUT CHANGE LINED UP THE COLUMNS RIGHT.
012670 01  HEADING-LINE-TWO-ALPHA REDEFINES HEADING-LINE-TWO.
012680     05  HDG-2-TRACE-TEXT         PIC X(111).
012700*
012800*----------- LISTING DETAIL LINES --------------------------------*
012900 01  DETAIL-LIST-LINE.
013000     05  DET-SEQUENCE-NO          PIC ZZZ,ZZ9.
013100     05  FILLER                   PIC X(2)   VALUE SPACES.
013200     05  DET-AREA                 PIC ZZ,ZZ9.99.
013300     05  FILLER                   PIC X(2)   VALUE SPACES.
013400     05  DET-PRODUCTION           PIC Z,ZZZ,ZZ9.99.
013500     05  FILLER                   PIC X(2)   VALUE SPACES.
013600     05  DET-LOSS-PCT             PIC ZZ9.99.
013700     05  FILLER                   PIC X(3)   VALUE SPACES.
013800     05  DET-LOST-TONNAGE         PIC Z,ZZZ,ZZ9.99.
013900     05  FILLER                   PIC X(2)   VALUE SPACES.
014000     05  DET-NET-PRODUCTION       PIC Z,ZZZ,ZZ9.99.
014100     05  FILLER                   PIC X(2)   VALUE SPACES.
014200     05  DET-PRODUCTIVITY-HR      PIC Z,ZZZ,ZZ9.99.
014300     05  FILLER                   PIC X(2)   VALUE SPACES.
014400     05  DET-PRODUCTIVITY-HA      PIC Z,ZZZ,ZZ9.99.
014500     05  FILLER                   PIC X(2)   VALUE SPACES.
014600     05  DET-CREATED-AT           PIC X(19).
014700     05  FILLER                   PIC X(3)   VALUE SPACES.
014800*
014900*    DET-CREATED-AT-PARTS REDEFINES THE TIMESTAMP COLUMN SO A
015000*    FUTURE SORT-BY-DATE EXTRACT CAN LIFT THE DATE HALF ALONE
015100*    WITHOUT RE-PARSING THE WHOLE DETAIL LINE.  LEADING FILLER
015110*    RECHECKED AND CORRECTED 101606 RDH 0241 -- WAS OFF BY FIVE
015120*    BYTES AND WOULD HAVE MISALIGNED THE DATE/TIME SPLIT THE
015130*    FIRST TIME ANYTHING REFERENCED IT.
015200 01  DET-CREATED-AT-PARTS REDEFINES DETAIL-LIST-LINE.
015300     05  FILLER                   PIC X(99).
015400     05  DET-CREATED-AT-DATE      PIC X(10).
015500     05  FILLER                   PIC X(01).
015600     05  DET-CREATED-AT-TIME      PIC X(08).
015700     05  FILLER                   PIC X(03).
015800*
015900*----------- CONTINUATION LINES FOR ALERT / RECOMMENDATION ------*
016000 01  DETAIL-LIST-TEXT-LINE.
016100     05  FILLER                   PIC X(8)   VALUE SPACES.
016200     05  DET-TEXT-TAG             PIC X(10).
016300     05  DET-TEXT-BODY            PIC X(110).
016400     05  FILLER                   PIC X(4)   VALUE SPACES.
016420*    DET-TEXT-LINE-ALPHA LETS THE NIGHT-SHIFT TRACE DISPLAY
016440*    PRINT A WHOLE CONTINUATION LINE AS ONE FIELD.
016460 01  DET-TEXT-LINE-ALPHA REDEFINES DETAIL-LIST-TEXT-LINE.
016480     05  DET-TEXT-LINE-TRACE      PIC X(132).
016500*
016600 01  FILLER                       PIC X(12)
016700         VALUE 'WS ENDS HERE'.
016800*
016900 PROCEDURE DIVISION.
017000*================================================================*
017100 0000-MAINLINE.
017200*
017300     PERFORM 1000-INITIALIZE-RTN THRU 1000-EXIT.
017400     PERFORM 2000-LOAD-HISTORY-RTN THRU 2000-EXIT
017500         UNTIL HRV-END-OF-FILE.
017600     PERFORM 3000-PRINT-REVERSE-RTN THRU 3000-EXIT.
017700     PERFORM 9000-TERMINATE-RTN THRU 9000-EXIT.
017800     GOBACK.
017900*
018000*----------------------------------------------------------------*
018100 1000-INITIALIZE-RTN.
018200*
018300     OPEN INPUT HISTORY-FILE.
018400     IF FS-HISTORY-FILE NOT = '00'
018500        DISPLAY '* ERROR OPENING HISTORY-FILE, STATUS = '
018600                FS-HISTORY-FILE
018700        SET HRV-END-OF-FILE TO TRUE
018800        GO TO 1000-EXIT
018900     END-IF.
019000     OPEN OUTPUT LISTING-FILE.
019100     IF FS-LISTING-FILE NOT = '00'
019200        DISPLAY '* ERROR OPENING LISTING-FILE, STATUS = '
019300                FS-LISTING-FILE
019400        SET HRV-END-OF-FILE TO TRUE
019500        GO TO 1000-EXIT
019600     END-IF.
019700     PERFORM 1900-READ-HISTORY-RTN THRU 1900-EXIT.
019800 1000-EXIT.
019900     EXIT.
020000*
020100*----------------------------------------------------------------*
020200 1900-READ-HISTORY-RTN.
020300*
020400     READ HISTORY-FILE
020500        AT END
020600           SET HRV-END-OF-FILE TO TRUE
020700     END-READ.
020800 1900-EXIT.
020900     EXIT.
021000*
021100*----------------------------------------------------------------*
021200*    LOAD THE WHOLE FILE INTO A TABLE -- THE FILE CARRIES NO     *
021300*    DATE-DESCENDING INDEX SO THE NEWEST-FIRST ORDER IS          *
021400*    PRODUCED BY WALKING THE TABLE BACKWARDS IN 3000.            *
021500*----------------------------------------------------------------*
021600 2000-LOAD-HISTORY-RTN.
021700*
021800     IF WS-RECORD-COUNT < WS-MAX-RECORDS
021900        ADD 1 TO WS-RECORD-COUNT
022000        MOVE HISTORY-FILE-RECORD TO HRV-LIST-REC (WS-RECORD-COUNT)
022100     ELSE
022200        DISPLAY '* HISTORY FILE EXCEEDS TABLE CAPACITY OF '
022300                WS-MAX-RECORDS ' -- LISTING TRUNCATED'
022400     END-IF.
022500     PERFORM 1900-READ-HISTORY-RTN THRU 1900-EXIT.
022600 2000-EXIT.
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 3000-PRINT-REVERSE-RTN.
023100*
023200     IF WS-RECORD-COUNT = ZERO
023300        GO TO 3000-EXIT
023400     END-IF.
023500     PERFORM 3100-PRINT-ONE-RECORD-RTN THRU 3100-EXIT
023600         VARYING WS-LIST-IDX FROM WS-RECORD-COUNT BY -1
023700         UNTIL WS-LIST-IDX < 1.
023800 3000-EXIT.
023900     EXIT.
024000*
024100 3100-PRINT-ONE-RECORD-RTN.
024200*
024300     MOVE HRV-LIST-REC (WS-LIST-IDX) TO HRV-HIST-RECORD.
024400     ADD 1 TO WS-SEQUENCE-NO.
024600     IF LINE-COUNT > LINES-PER-PAGE
024700        PERFORM 3900-WRITE-HEADING-RTN THRU 3900-EXIT
024800     END-IF.
024900     MOVE WS-SEQUENCE-NO            TO DET-SEQUENCE-NO.
025000     MOVE HRV-HIST-AREA             TO DET-AREA.
025100     MOVE HRV-HIST-PRODUCTION       TO DET-PRODUCTION.
025200     MOVE HRV-HIST-LOSS-PCT         TO DET-LOSS-PCT.
025300     MOVE HRV-HIST-LOST-TONNAGE     TO DET-LOST-TONNAGE.
025400     MOVE HRV-HIST-NET-PRODUCTION   TO DET-NET-PRODUCTION.
025500     MOVE HRV-HIST-PRODUCTIVITY-HR  TO DET-PRODUCTIVITY-HR.
025600     MOVE HRV-HIST-PRODUCTIVITY-HA  TO DET-PRODUCTIVITY-HA.
025700     MOVE HRV-HIST-CREATED-AT       TO DET-CREATED-AT.
025800     WRITE LISTING-LINE FROM DETAIL-LIST-LINE
025900         AFTER ADVANCING 1 LINE.
026000     ADD 1 TO LINE-COUNT.
026100     IF HRV-HIST-ALERT-TEXT NOT = SPACES
026200        MOVE 'ALERT:    '        TO DET-TEXT-TAG
026300        MOVE HRV-HIST-ALERT-TEXT TO DET-TEXT-BODY
026400        WRITE LISTING-LINE FROM DETAIL-LIST-TEXT-LINE
026500            AFTER ADVANCING 1 LINE
026600        ADD 1 TO LINE-COUNT
026700     END-IF.
026800     IF HRV-HIST-RECOMMEND-TEXT NOT = SPACES
026900        MOVE 'RECOMMEND:'             TO DET-TEXT-TAG
027000        MOVE HRV-HIST-RECOMMEND-TEXT  TO DET-TEXT-BODY
027100        WRITE LISTING-LINE FROM DETAIL-LIST-TEXT-LINE
027200            AFTER ADVANCING 1 LINE
027300        ADD 1 TO LINE-COUNT
027400     END-IF.
027500 3100-EXIT.
027600     EXIT.
027700*
027800*----------------------------------------------------------------*
027900 3900-WRITE-HEADING-RTN.
028000*
028100     MOVE ZERO TO LINE-COUNT.
028200     ADD 1 TO PAGE-COUNT.
028300     MOVE PAGE-COUNT TO HDG-PAGE-NUMBER.
028400     WRITE LISTING-LINE FROM HEADING-LINE-ONE
028500         AFTER ADVANCING TOP-OF-FORM.
028600     WRITE LISTING-LINE FROM HEADING-LINE-TWO
028700         AFTER ADVANCING 2 LINES.
028800 3900-EXIT.
028900     EXIT.
029000*
029100*----------------------------------------------------------------*
029200 9000-TERMINATE-RTN.
029300*
029400     CLOSE HISTORY-FILE
029500           LISTING-FILE.
029600 9000-EXIT.
029700     EXIT.
